000100******************************************************************
000200*    COPY   :  CPALUMNO                                        *
000300*    TITULO :  LAYOUT REGISTRO DE ALUMNO (NOTAS)                *
000400*    LARGO REGISTRO = 40 BYTES                                  *
000500******************************************************************
000600*    HISTORIA:                                                  *
000700*    24/03/1989 R.F.  ALTA DEL LAYOUT - LEGAJO + 4 NOTAS.        *CPAL01  
000800*    11/09/1991 M.G.  SE AGREGA EL CAMPO ALU-CONCEPTO Y SUS      *CPAL02  
000900*                     88 DE VALIDEZ (HD/D/C/P/SA/SE/AF/F).       *
001000*    02/05/1994 J.P.  FILLER DE RESERVA AMPLIADO A 16 BYTES      *CPAL03  
001100*                     PARA FUTURAS AMPLIACIONES DEL LEGAJO.      *
001200*    19/01/1999 S.A.  REVISION Y2K - SIN CAMPOS DE FECHA EN      *CPAL04  
001300*                     ESTE LAYOUT, NO REQUIERE CAMBIOS.          *
001400*    23/11/1999 S.A.  SE AGREGA EL 88 ALU-CONCEPTO-INDETERMINADO *CPAL05  
001500*                     ('??') PARA EL VALOR POR DEFECTO ANTES DE  *
001600*                     QUE PGMGRNOT DETERMINE EL CONCEPTO REAL.   *
001700*    08/08/2001 M.G.  SE DOCUMENTA QUE ALU-NOTA-TOTAL VIENE      *CPAL06  
001800*                     CARGADA EN EL REGISTRO DE ORIGEN Y NO SE   *
001900*                     RECALCULA EN ESTE LAYOUT.                 *
002000*    14/06/2004 R.F.  DOCUMENTACION DE POSICIONES RELATIVAS.     *CPAL07  
002100******************************************************************
002200
002300*    POSICION RELATIVA (01:10) LEGAJO DEL ALUMNO (CLAVE)
002400 01  REG-ALUMNO.
002500     05  ALU-LEGAJO          PIC X(10)    VALUE SPACES.
002600
002700*    POSICION RELATIVA (11:03) NOTA TRABAJO PRACTICO 1 (0-100)
002800     05  ALU-NOTA-TP1        PIC S9(3)    VALUE ZEROS.
002900
003000*    POSICION RELATIVA (14:03) NOTA TRABAJO PRACTICO 2 (0-100)
003100     05  ALU-NOTA-TP2        PIC S9(3)    VALUE ZEROS.
003200
003300*    POSICION RELATIVA (17:03) NOTA DEL EXAMEN FINAL (0-100)
003400     05  ALU-NOTA-EXAMEN     PIC S9(3)    VALUE ZEROS.
003500
003600*    POSICION RELATIVA (20:03) NOTA TOTAL (VIENE CALCULADA;
003700*    ESTE LAYOUT NO LA RECALCULA, SOLO LA TRANSPORTA)
003800     05  ALU-NOTA-TOTAL      PIC S9(3)    VALUE ZEROS.
003900
004000*    POSICION RELATIVA (23:02) CONCEPTO (CALIFICACION FINAL)
004100*    HD=SOBRESALIENTE; D=DISTINGUIDO; C=BUENO; P=APROBADO;
004200*    SA/SE=A EXAMEN O TRABAJO SUPLEMENTARIO; AF=AUSENTE;
004300*    F=REPROBADO; ??=SIN DETERMINAR (NO DEBERIA VERSE NUNCA)
004400     05  ALU-CONCEPTO        PIC X(2)     VALUE '??'.
004500         88  ALU-CONCEPTO-HD             VALUE 'HD'.
004600         88  ALU-CONCEPTO-DISTINGUIDO    VALUE 'D '.
004700         88  ALU-CONCEPTO-BUENO          VALUE 'C '.
004800         88  ALU-CONCEPTO-APROBADO       VALUE 'P '.
004900         88  ALU-CONCEPTO-SUPL-TRABAJO   VALUE 'SA'.
005000         88  ALU-CONCEPTO-SUPL-EXAMEN    VALUE 'SE'.
005100         88  ALU-CONCEPTO-AUSENTE        VALUE 'AF'.
005200         88  ALU-CONCEPTO-REPROBADO      VALUE 'F '.
005300         88  ALU-CONCEPTO-INDETERMINADO  VALUE '??'.
005400
005500*    POSICION RELATIVA (25:16) RESERVA PARA USO FUTURO
005600     05  FILLER              PIC X(16)    VALUE SPACES.
