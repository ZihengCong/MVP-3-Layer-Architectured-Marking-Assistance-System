000100******************************************************************
000200*    COPY   :  CPCOMNOT                                        *
000300*    TITULO :  LAYOUT REGISTRO DE COMANDO (LOTE DE NOTAS)       *
000400*    LARGO REGISTRO = 80 BYTES                                  *
000500******************************************************************
000600*    HISTORIA:                                                  *
000700*    24/03/1989 R.F.  ALTA DEL LAYOUT GENERICO DE COMANDO.       *CPCO01  
000800*    11/09/1991 M.G.  SE AGREGAN LAS VISTAS REDEFINIDAS POR      *CPCO02  
000900*                     TIPO DE COMANDO (RANGO/CONCEPTO/TOLERAN-   *
001000*                     CIA/DIRECTO) PARA EVITAR CAMPOS SUELTOS    *
001100*                     EN CADA PROGRAMA QUE LA INCLUYE.           *
001200*    19/01/1999 S.A.  REVISION Y2K - SIN CAMPOS DE FECHA EN      *CPCO03  
001300*                     ESTE LAYOUT, NO REQUIERE CAMBIOS.          *
001400*    23/11/1999 S.A.  SE AGREGA LA VISTA REG-COMANDO-DIRECTO     *CPCO04  
001500*                     PARA RECALCULAR/ACTUALIZAR, QUE HASTA      *
001600*                     AHORA VENIAN LEYENDO LA VISTA GENERICA.    *
001700*    08/08/2001 R.F.  SE ACLARA EN CADA VISTA REDEFINIDA A QUE   *CPCO05  
001800*                     CAMPO GENERICO LE CORRESPONDE CADA ALIAS,  *
001900*                     A PEDIDO DE LOS PROGRAMADORES DE PGMCONOT. *
002000*    02/11/2004 M.G.  CORREGIDO EL FILLER DE REG-COMANDO-        *CPCO06  
002100*                     CONCEPTO: CNP-CONCEPTO QUEDABA DESALINEADO *
002200*                     Y PISABA COM-PARM-3 EN LUGAR DE APUNTAR A  *
002300*                     COM-PARM-CONCEPTO (DETECTADO EN REVISION). *
002400******************************************************************
002500
002600*    VISTA GENERICA - CODIGO DE COMANDO + TODOS LOS PARAMETROS
002700 01  REG-COMANDO.
002800     05  COM-CODIGO          PIC X(20)    VALUE SPACES.
002900         88  COM-COD-ACTUALIZAR-TODO  VALUE 'ACTUALIZAR-TODO'.
003000         88  COM-COD-RECALCULAR       VALUE 'RECALCULAR'.
003100         88  COM-COD-ACTUALIZAR       VALUE 'ACTUALIZAR'.
003200         88  COM-COD-CONSULTA-TODO    VALUE 'CONSULTA-TODO'.
003300         88  COM-COD-CONSULTA-RANGO   VALUE 'CONSULTA-RANGO'.
003400         88  COM-COD-CONSULTA-CONCEPTO
003500                                   VALUE 'CONSULTA-CONCEPTO'.
003600         88  COM-COD-CONSULTA-TOLERANCIA
003700                                   VALUE 'CONSULTA-TOLERANCIA'.
003800     05  COM-LEGAJO          PIC X(10)    VALUE SPACES.
003900     05  COM-PARM-1          PIC S9(3)    VALUE ZEROS.
004000     05  COM-PARM-2          PIC S9(3)    VALUE ZEROS.
004100     05  COM-PARM-3          PIC S9(3)    VALUE ZEROS.
004200     05  COM-PARM-4          PIC S9(3)    VALUE ZEROS.
004300     05  COM-PARM-CONCEPTO   PIC X(2)     VALUE SPACES.
004400     05  FILLER              PIC X(36)    VALUE SPACES.
004500
004600*    VISTA PARA CONSULTA-RANGO: COM-PARM-1/2 = DESDE/HASTA
004700 01  REG-COMANDO-RANGO REDEFINES REG-COMANDO.
004800     05  RNG-CODIGO          PIC X(20).
004900     05  RNG-LEGAJO          PIC X(10).
005000     05  RNG-DESDE           PIC S9(3).
005100     05  RNG-HASTA           PIC S9(3).
005200     05  FILLER              PIC X(44).
005300
005400*    VISTA PARA CONSULTA-CONCEPTO: COM-PARM-CONCEPTO = CONCEPTO
005500 01  REG-COMANDO-CONCEPTO REDEFINES REG-COMANDO.
005600     05  CNP-CODIGO          PIC X(20).
005700     05  FILLER              PIC X(22).
005800     05  CNP-CONCEPTO        PIC X(2).
005900     05  FILLER              PIC X(36).
006000
006100*    VISTA PARA CONSULTA-TOLERANCIA: COM-PARM-1 = VALOR DE
006200*    TOLERANCIA (MARGEN RESPECTO DE UN CORTE DE CONCEPTO)
006300 01  REG-COMANDO-TOLERANCIA REDEFINES REG-COMANDO.
006400     05  TOL-CODIGO          PIC X(20).
006500     05  FILLER              PIC X(10).
006600     05  TOL-VALOR           PIC S9(3).
006700     05  FILLER              PIC X(47).
006800
006900*    VISTA PARA RECALCULAR/ACTUALIZAR: TODOS LOS CAMPOS DEL
007000*    ALUMNO VIENEN COMPLETOS EN EL COMANDO
007100 01  REG-COMANDO-DIRECTO REDEFINES REG-COMANDO.
007200     05  DIR-CODIGO          PIC X(20).
007300     05  DIR-LEGAJO          PIC X(10).
007400     05  DIR-NOTA-TP1        PIC S9(3).
007500     05  DIR-NOTA-TP2        PIC S9(3).
007600     05  DIR-NOTA-EXAMEN     PIC S9(3).
007700     05  DIR-NOTA-TOTAL      PIC S9(3).
007800     05  DIR-CONCEPTO        PIC X(2).
007900     05  FILLER              PIC X(36).
