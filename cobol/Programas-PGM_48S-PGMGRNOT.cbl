000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGRNOT.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. DIRECCION DE SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN. 24/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DIRECCION DE SISTEMAS ACADEMICOS.
000800******************************************************************
000900*    PGMGRNOT - RUTINA DE DETERMINACION DE CONCEPTO (NOTA)       *
001000*    =========================================================  *
001100*    RECIBE POR LINKAGE LA NOTA TOTAL Y LAS TRES NOTAS QUE LA    *
001200*    COMPONEN (TP1, TP2, EXAMEN) Y DEVUELVE EL CONCEPTO (CODIGO  *
001300*    DE CALIFICACION) SEGUN LA TABLA DE CORTES VIGENTE.          *
001400*    ES UNA RUTINA PURA: NO ABRE ARCHIVOS NI ACTUALIZA NADA,     *
001500*    SOLO CALCULA Y DEVUELVE.                                    *
001600******************************************************************
001700*    HISTORIA DE CAMBIOS:                                        *
001800*    24/03/1989 R.F.  ALTA DE LA RUTINA - CORTES HD/D/C/P Y      *PGMG01  
001900*                     REPROBADO SIMPLE (SIN SUPLEMENTARIOS).     *
002000*    03/07/1990 R.F.  SE AGREGAN LOS CORTES SA/SE (A EXAMEN O    *PGMG02  
002100*                     TRABAJO SUPLEMENTARIO) POR PEDIDO DE       *
002200*                     SECRETARIA ACADEMICA.                      *
002300*    11/09/1991 M.G.  SE AGREGA EL CORTE AF (AUSENTE) CUANDO     *PGMG03  
002400*                     LAS TRES NOTAS SON CERO.                   *
002500*    14/02/1993 M.G.  CORRECCION: EL CORTE SA/SE NO CONTEMPLABA  *PGMG04  
002600*                     EMPATE EN NOTA TOTAL = 45; AHORA CUBIERTO. *
002700*    02/05/1994 J.P.  REVISION DE LIMITES SUPERIORES (<85,<75,   *PGMG05  
002800*                     <65) PARA EVITAR SUPERPOSICION DE CORTES.  *
002900*    19/01/1998 S.A.  REVISION Y2K - RUTINA SIN CAMPOS DE FECHA, *PGMG06  
003000*                     NO REQUIERE CAMBIOS. SE DEJA CONSTANCIA.   *
003100*    23/11/1999 S.A.  SE AGREGA CONTADOR DE LLAMADAS PARA LAS    *PGMG07  
003200*                     ESTADISTICAS DE FIN DE LOTE DEL LLAMADOR.  *
003300*    08/08/2001 R.F.  SE AGREGA VALOR POR DEFECTO '??' ANTES DE  *PGMG08  
003400*                     EVALUAR LOS CORTES (DEFENSIVO, NUNCA       *
003500*                     DEBERIA VERSE SI LA NOTA TOTAL ES VALIDA). *
003600*    17/03/2004 J.P.  SE DOCUMENTA LA VISTA EN BYTES DEL AREA DE *PGMG09  
003700*                     LINKAGE PARA TRAZAS DE SOPORTE.            *
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005800
005900*----------- CONTADORES -----------------------------------------
006000 77  WS-LLAMADAS-CANT       PIC 9(7)  COMP   VALUE ZEROS.
006100
006200*----------- AREA DE TRABAJO DE NOTAS ---------------------------
006300 01  WS-AREA-NOTAS.
006400     03  WS-NOTA-TOTAL      PIC S9(3)    VALUE ZEROS.
006500     03  WS-NOTA-TP1        PIC S9(3)    VALUE ZEROS.
006600     03  WS-NOTA-TP2        PIC S9(3)    VALUE ZEROS.
006700     03  WS-NOTA-EXAMEN     PIC S9(3)    VALUE ZEROS.
006800
006900*    VISTA EDITADA PARA TRAZAS POR DISPLAY (IMPRESION LIMPIA)
007000 01  WS-AREA-NOTAS-IMP REDEFINES WS-AREA-NOTAS.
007100     03  WS-NOTA-TOTAL-IMP  PIC -ZZ9.
007200     03  WS-NOTA-TP1-IMP    PIC -ZZ9.
007300     03  WS-NOTA-TP2-IMP    PIC -ZZ9.
007400     03  WS-NOTA-EXAMEN-IMP PIC -ZZ9.
007500
007600*    VISTA EN BYTES CRUDOS DEL AREA DE NOTAS (SOPORTE/DUMP)
007700 01  WS-AREA-NOTAS-BYTES REDEFINES WS-AREA-NOTAS.
007800     03  WS-NOTAS-RAW       PIC X(16).
007900
008000 77  WS-CONCEPTO-CALCULADO  PIC X(2)     VALUE '??'.
008100
008200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008300
008400*-----------------------------------------------------------------
008500 LINKAGE SECTION.
008600*=================*
008700
008800 01  LK-PARAMETROS.
008900     03  LK-NOTA-TOTAL      PIC S9(3).
009000     03  LK-NOTA-TP1        PIC S9(3).
009100     03  LK-NOTA-TP2        PIC S9(3).
009200     03  LK-NOTA-EXAMEN     PIC S9(3).
009300     03  LK-CONCEPTO        PIC X(2).
009400
009500*    VISTA EN BYTES CRUDOS DEL AREA DE LINKAGE (SOPORTE/DUMP)
009600 01  LK-PARAMETROS-BYTES REDEFINES LK-PARAMETROS.
009700     03  LK-BYTES           PIC X(14).
009800
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 PROCEDURE DIVISION USING LK-PARAMETROS.
010100
010200 MAIN-PROGRAM-I.
010300
010400     ADD 1 TO WS-LLAMADAS-CANT.
010500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
010600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
010700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
010800
010900 MAIN-PROGRAM-F. GOBACK.
011000
011100
011200*----  CUERPO INICIO: COPIA LOS PARAMETROS Y DEFAULTEA --------
011300 1000-INICIO-I.
011400
011500     MOVE LK-NOTA-TOTAL   TO WS-NOTA-TOTAL.
011600     MOVE LK-NOTA-TP1     TO WS-NOTA-TP1.
011700     MOVE LK-NOTA-TP2     TO WS-NOTA-TP2.
011800     MOVE LK-NOTA-EXAMEN  TO WS-NOTA-EXAMEN.
011900
012000*    DEFENSIVO: SI NINGUN CORTE DE ABAJO APLICARA (NO DEBERIA
012100*    OCURRIR PARA NOTA TOTAL VALIDA) QUEDA EN '??'.
012200     MOVE '??' TO WS-CONCEPTO-CALCULADO.
012300
012400 1000-INICIO-F. EXIT.
012500
012600
012700*----  CUERPO PRINCIPAL: CASCADA DE CORTES DE CONCEPTO --------
012800*    LOS CORTES SE EVALUAN EN ORDEN Y EL PRIMERO QUE APLIQUE
012900*    DEFINE EL CONCEPTO; UNA VEZ TOMADA UNA RAMA NO SE VUELVEN
013000*    A MIRAR LAS SIGUIENTES AUNQUE TAMBIEN SEAN NUMERICAMENTE
013100*    CIERTAS (POR ESO ES UN IF/ELSE ANIDADO Y NO UN EVALUATE
013200*    CON WHEN INDEPENDIENTES).
013300 2000-PROCESO-I.
013400
013500     IF WS-NOTA-TOTAL >= 85 THEN
013600        MOVE 'HD' TO WS-CONCEPTO-CALCULADO
013700     ELSE
013800        IF WS-NOTA-TOTAL >= 75 AND WS-NOTA-TOTAL < 85 THEN
013900           MOVE 'D ' TO WS-CONCEPTO-CALCULADO
014000        ELSE
014100           IF WS-NOTA-TOTAL >= 65 AND WS-NOTA-TOTAL < 75 THEN
014200              MOVE 'C ' TO WS-CONCEPTO-CALCULADO
014300           ELSE
014400              IF WS-NOTA-TOTAL >= 50 AND WS-NOTA-TOTAL < 65
014500                 THEN
014600                 MOVE 'P ' TO WS-CONCEPTO-CALCULADO
014700              ELSE
014800                 PERFORM 2100-CORTES-BAJO-50-I
014900                    THRU 2100-CORTES-BAJO-50-F
015000              END-IF
015100           END-IF
015200        END-IF
015300     END-IF.
015400
015500 2000-PROCESO-F. EXIT.
015600
015700
015800*----  NOTA TOTAL < 50: SUPLEMENTARIOS, AUSENTE O REPROBADO ----
015900 2100-CORTES-BAJO-50-I.
016000
016100     IF WS-NOTA-TOTAL >= 45 AND WS-NOTA-TP1 < 10 AND
016200        WS-NOTA-TP2 >= 15 AND WS-NOTA-EXAMEN >= 25 THEN
016300        MOVE 'SA' TO WS-CONCEPTO-CALCULADO
016400     ELSE
016500        IF WS-NOTA-TOTAL >= 45 AND WS-NOTA-TP2 < 15 AND
016600           WS-NOTA-TP1 >= 10 AND WS-NOTA-EXAMEN >= 25 THEN
016700           MOVE 'SA' TO WS-CONCEPTO-CALCULADO
016800        ELSE
016900           IF WS-NOTA-TOTAL >= 45 AND WS-NOTA-TP1 > 10 AND
017000              WS-NOTA-TP2 < 15 AND WS-NOTA-EXAMEN < 25 THEN
017100              MOVE 'SE' TO WS-CONCEPTO-CALCULADO
017200           ELSE
017300              IF WS-NOTA-TP1 = 0 AND WS-NOTA-TP2 = 0 AND
017400                 WS-NOTA-EXAMEN = 0 THEN
017500                 MOVE 'AF' TO WS-CONCEPTO-CALCULADO
017600              ELSE
017700                 MOVE 'F ' TO WS-CONCEPTO-CALCULADO
017800              END-IF
017900           END-IF
018000        END-IF
018100     END-IF.
018200
018300 2100-CORTES-BAJO-50-F. EXIT.
018400
018500
018600*----  CUERPO FINAL: DEVUELVE EL CONCEPTO Y TRAZA -------------
018700 9999-FINAL-I.
018800
018900     MOVE WS-CONCEPTO-CALCULADO TO LK-CONCEPTO.
019000
019100     DISPLAY '*PGMGRNOT* TOTAL=' WS-NOTA-TOTAL-IMP
019200             ' TP1=' WS-NOTA-TP1-IMP
019300             ' TP2=' WS-NOTA-TP2-IMP
019400             ' EXAMEN=' WS-NOTA-EXAMEN-IMP
019500             ' CONCEPTO=' LK-CONCEPTO.
019600
019700 9999-FINAL-F. EXIT.
