000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCUNOT.
000300 AUTHOR. M. GOMEZ.
000400 INSTALLATION. DIRECCION DE SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN. 03/07/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DIRECCION DE SISTEMAS ACADEMICOS.
000800******************************************************************
000900*    PGMCUNOT - MANTENIMIENTO PUNTUAL DE UN ALUMNO               *
001000*    =========================================================  *
001100*    LEE UN UNICO REGISTRO DE COMANDO DEL ARCHIVO COMANDOS Y,    *
001200*    SEGUN EL CODIGO DE COMANDO, HACE UNA DE LAS DOS COSAS:      *
001300*      RECALCULAR  - BUSCA AL ALUMNO POR LEGAJO EN EL ARCHIVO    *
001400*                    (BARRIDO SECUENCIAL, SIN CLAVE VSAM), LO    *
001500*                    LLAMA A PGMGRNOT PARA RECALCULAR EL         *
001600*                    CONCEPTO CON LAS NOTAS YA GRABADAS, Y       *
001700*                    REGRABA (REWRITE) SOLO EL CONCEPTO.         *
001800*      ACTUALIZAR   - BUSCA AL ALUMNO POR LEGAJO Y SOBREESCRIBE  *
001900*                    TODOS LOS CAMPOS DE NOTA Y EL CONCEPTO CON  *
002000*                    LO QUE TRAE EL COMANDO, TAL CUAL VIENE (NO  *
002100*                    RECALCULA NADA).                            *
002200*    EN AMBOS CASOS DEVUELVE POR DISPLAY EL CODIGO DE RESULTADO  *
002300*    (1 = ENCONTRADO Y ACTUALIZADO, 0 = LEGAJO INEXISTENTE).     *
002400******************************************************************
002500*    HISTORIA DE CAMBIOS:                                        *
002600*    03/07/1990 M.G.  ALTA DEL PROGRAMA - SOLO COMANDO           *PGMC01  
002700*                     RECALCULAR.                                *
002800*    11/09/1991 M.G.  SE AGREGA EL COMANDO ACTUALIZAR PARA       *PGMC02  
002900*                     CARGA DIRECTA DE NOTAS DESDE SECRETARIA.   *
003000*    14/02/1993 J.P.  SE AGREGA LA VALIDACION DE LEGAJO EN       *PGMC03  
003100*                     BLANCO ANTES DE BUSCAR (PEDIDO SOPORTE).   *
003200*    02/05/1994 J.P.  SE UNIFICA EL CODIGO DE RESULTADO EN       *PGMC04  
003300*                     WS-COD-RESULTADO PARA LAS DOS OPERACIONES. *
003400*    19/01/1998 S.A.  REVISION Y2K - SIN CAMPOS DE FECHA EN      *PGMC05  
003500*                     ESTE PROGRAMA, NO REQUIERE CAMBIOS.        *
003600*    23/11/1999 S.A.  SE AGREGAN CONTADORES COMP DE LEIDOS Y     *PGMC06  
003700*                     ENCONTRADOS PARA LA ESTADISTICA DE CIERRE. *
003800*    08/08/2001 R.F.  SE DOCUMENTA QUE LA BUSQUEDA ES SECUENCIAL *PGMC07  
003900*                     (EL ARCHIVO DE ALUMNOS NO TIENE CLAVE      *
004000*                     VSAM EN ESTA VERSION).                     *
004100*    17/03/2004 J.P.  SE AJUSTA LA VALIDACION PARA RECHAZAR      *PGMC08  
004200*                     TAMBIEN COMANDOS SIN CODIGO RECONOCIDO.    *
004300*    02/11/2004 M.G.  ACTUALIZAR TAMBIEN RECHAZA CONCEPTO EN     *PGMC09  
004400*                     BLANCO, PARA NO DEJAR UN ALUMNO SIN        *
004500*                     CONCEPTO GRABADO (PEDIDO SOPORTE).         *
004600*    29/11/2004 R.F.  ACTUALIZAR TAMBIEN RECHAZA NOTAS NEGATIVAS *PGMC10
004700*                     EN TP1/TP2/EXAMEN/TOTAL, YA QUE NINGUNA     *
004800*                     NOTA DEL ALUMNO PUEDE QUEDAR FUERA DE 0-100 *
004900*                     (DETECTADO EN REVISION JUNTO AL DE CONCEPTO)*
005000******************************************************************
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT ALUMNOS ASSIGN TO DDALUMNO
005800     FILE STATUS IS FS-ALUMNOS.
005900
006000     SELECT COMANDOS ASSIGN TO DDCOMAND
006100     FILE STATUS IS FS-COMANDOS.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  ALUMNOS
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000     COPY CPALUMNO.
007100
007200 FD  COMANDOS
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500     COPY CPCOMNOT.
007600
007700
007800 WORKING-STORAGE SECTION.
007900*=======================*
008000
008100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008200
008300*----------- ARCHIVOS -------------------------------------------
008400 77  FS-ALUMNOS              PIC XX       VALUE SPACES.
008500 77  FS-COMANDOS              PIC XX      VALUE SPACES.
008600
008700 77  WS-STATUS-FIN           PIC X.
008800     88  WS-FIN-LECTURA                   VALUE 'Y'.
008900     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009000
009100 77  WS-STATUS-ENCONTRO      PIC X        VALUE 'N'.
009200     88  WS-LEGAJO-ENCONTRADO             VALUE 'S'.
009300     88  WS-LEGAJO-NO-ENCONTRADO          VALUE 'N'.
009400
009500*----------- ACUMULADORES -----------------------------------
009600 77  WS-LEIDOS-CANT          PIC 9(5)  COMP   VALUE ZEROS.
009700 77  WS-ENCONTRADOS-CANT     PIC 9(5)  COMP   VALUE ZEROS.
009800
009900*----------- RESULTADO DE LA OPERACION -------------------------
010000 77  WS-COD-RESULTADO        PIC 9     VALUE 0.
010100     88  WS-RESULTADO-OK               VALUE 1.
010200     88  WS-RESULTADO-NO-ENCONTRADO     VALUE 0.
010300
010400*----------- COPIA DE TRABAJO DEL COMANDO LEIDO -----------------
010500 01  WS-COMANDO-COPIA.
010600     03  WS-COM-CODIGO       PIC X(20).
010700     03  WS-COM-LEGAJO       PIC X(10).
010800     03  WS-COM-TP1          PIC S9(3).
010900     03  WS-COM-TP2          PIC S9(3).
011000     03  WS-COM-EXAMEN       PIC S9(3).
011100     03  WS-COM-TOTAL        PIC S9(3).
011200     03  WS-COM-CONCEPTO     PIC X(2).
011300
011400*    VISTA EDITADA PARA TRAZA POR DISPLAY
011500 01  WS-COMANDO-COPIA-IMP REDEFINES WS-COMANDO-COPIA.
011600     03  FILLER              PIC X(30).
011700     03  WS-COM-TP1-IMP      PIC -ZZ9.
011800     03  WS-COM-TP2-IMP      PIC -ZZ9.
011900     03  WS-COM-EXAMEN-IMP   PIC -ZZ9.
012000     03  WS-COM-TOTAL-IMP    PIC -ZZ9.
012100     03  FILLER              PIC X(2).
012200
012300*    VISTA EN BYTES CRUDOS DE LA COPIA DEL COMANDO (SOPORTE)
012400 01  WS-COMANDO-COPIA-BYTES REDEFINES WS-COMANDO-COPIA.
012500     03  WS-COMANDO-RAW      PIC X(35).
012600
012700*----------- AREA DE PARAMETROS PARA CALL A PGMGRNOT -----------
012800*    DEBE CONFORMAR EXACTAMENTE CON LK-PARAMETROS DE PGMGRNOT
012900*    (ORDEN: TOTAL, TP1, TP2, EXAMEN, CONCEPTO).
013000 01  WS-PARM-GRNOT.
013100     03  WS-PARM-TOTAL       PIC S9(3).
013200     03  WS-PARM-TP1         PIC S9(3).
013300     03  WS-PARM-TP2         PIC S9(3).
013400     03  WS-PARM-EXAMEN      PIC S9(3).
013500     03  WS-PARM-CONCEPTO    PIC X(2).
013600
013700*    VISTA EN BYTES CRUDOS DEL AREA DE LLAMADA (SOPORTE/DUMP)
013800 01  WS-PARM-GRNOT-BYTES REDEFINES WS-PARM-GRNOT.
013900     03  WS-PARM-RAW         PIC X(14).
014000
014100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014200
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 PROCEDURE DIVISION.
014500
014600 MAIN-PROGRAM-I.
014700
014800     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
014900     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F.
015000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
015100
015200 MAIN-PROGRAM-F. GOBACK.
015300
015400
015500*-------------------------------------------------------------
015600 1000-INICIO-I.
015700
015800     SET WS-NO-FIN-LECTURA TO TRUE.
015900     SET WS-RESULTADO-NO-ENCONTRADO TO TRUE.
016000
016100     OPEN INPUT COMANDOS.
016200     IF FS-COMANDOS IS NOT EQUAL '00' THEN
016300        DISPLAY '* ERROR EN OPEN COMANDOS = ' FS-COMANDOS
016400        MOVE 9999 TO RETURN-CODE
016500        SET WS-FIN-LECTURA TO TRUE
016600     ELSE
016700        OPEN I-O ALUMNOS
016800        IF FS-ALUMNOS IS NOT EQUAL '00' THEN
016900           DISPLAY '* ERROR EN OPEN ALUMNOS I-O = ' FS-ALUMNOS
017000           MOVE 9999 TO RETURN-CODE
017100           SET WS-FIN-LECTURA TO TRUE
017200        END-IF
017300     END-IF.
017400
017500 1000-INICIO-F. EXIT.
017600
017700
017800*-------------------------------------------------------------
017900 2000-PROCESO-I.
018000
018100     IF NOT WS-FIN-LECTURA THEN
018200        READ COMANDOS INTO WS-COMANDO-COPIA
018300        ADD 1 TO WS-LEIDOS-CANT
018400
018500        IF FS-COMANDOS IS NOT EQUAL '00' THEN
018600           DISPLAY '*ERROR EN LECTURA COMANDOS: ' FS-COMANDOS
018700        ELSE
018800           PERFORM 2050-VALIDAR-PARM-I THRU 2050-VALIDAR-PARM-F
018900           IF WS-COD-RESULTADO IS NOT EQUAL 9 THEN
019000              EVALUATE TRUE
019100                 WHEN WS-COM-CODIGO IS EQUAL 'RECALCULAR'
019200                    PERFORM 2200-RECALCULAR-I
019300                       THRU 2200-RECALCULAR-F
019400                 WHEN WS-COM-CODIGO IS EQUAL 'ACTUALIZAR'
019500                    PERFORM 2300-ACTUALIZAR-I
019600                       THRU 2300-ACTUALIZAR-F
019700                 WHEN OTHER
019800                    DISPLAY '*COMANDO NO RECONOCIDO: '
019900                            WS-COM-CODIGO
020000                    SET WS-RESULTADO-NO-ENCONTRADO TO TRUE
020100              END-EVALUATE
020200           END-IF
020300        END-IF
020400     END-IF.
020500
020600 2000-PROCESO-F. EXIT.
020700
020800
020900*-------------------------------------------------------------
021000*    RECHAZA COMANDOS SIN LEGAJO: NINGUNA DE LAS DOS
021100*    OPERACIONES TIENE SENTIDO SIN SABER A QUE ALUMNO
021200*    SE REFIERE. WS-COD-RESULTADO QUEDA EN 9 (ERROR DE
021300*    VALIDACION), DISTINTO DE 0 (NO ENCONTRADO) Y DE 1 (OK).
021400 2050-VALIDAR-PARM-I.
021500
021600     MOVE 0 TO WS-COD-RESULTADO.
021700
021800     IF WS-COM-LEGAJO IS EQUAL SPACES THEN
021900        DISPLAY '*LEGAJO EN BLANCO - COMANDO RECHAZADO'
022000        MOVE 9 TO WS-COD-RESULTADO
022100     END-IF.
022200
022300*    EL COMANDO ACTUALIZAR REGRABA EL CONCEPTO TAL CUAL VIENE,
022400*    SIN RECALCULARLO, ASI QUE SI VIENE EN BLANCO QUEDARIA UN
022500*    ALUMNO CON ALU-CONCEPTO VACIO EN EL ARCHIVO. SE RECHAZA.
022600     IF WS-COD-RESULTADO IS NOT EQUAL 9
022700        AND WS-COM-CODIGO IS EQUAL 'ACTUALIZAR'
022800        AND WS-COM-CONCEPTO IS EQUAL SPACES THEN
022900        DISPLAY '*CONCEPTO EN BLANCO - COMANDO RECHAZADO'
023000        MOVE 9 TO WS-COD-RESULTADO
023100     END-IF.
023200
023300*    LAS CUATRO NOTAS TAMBIEN SE REGRABAN TAL CUAL VIENEN EN EL
023400*    COMANDO ACTUALIZAR. WS-COM-TP1/TP2/EXAMEN/TOTAL SON PIC
023500*    S9(3) Y NO TIENEN NOCION DE "EN BLANCO"; SE USA EL MISMO
023600*    CRITERIO QUE EN PGMCONOT PARA PARAMETROS NUMERICOS: SE
023700*    RECHAZA SOLO EL NEGATIVO, QUE NO ES UNA NOTA VALIDA (0-100).
023800     IF WS-COD-RESULTADO IS NOT EQUAL 9
023900        AND WS-COM-CODIGO IS EQUAL 'ACTUALIZAR'
024000        AND (WS-COM-TP1    IS LESS THAN ZERO
024100        OR   WS-COM-TP2    IS LESS THAN ZERO
024200        OR   WS-COM-EXAMEN IS LESS THAN ZERO
024300        OR   WS-COM-TOTAL  IS LESS THAN ZERO) THEN
024400        DISPLAY '*NOTA NEGATIVA - COMANDO RECHAZADO'
024500        MOVE 9 TO WS-COD-RESULTADO
024600     END-IF.
024700
024800
024900 2050-VALIDAR-PARM-F. EXIT.
025000
025100
025200*-------------------------------------------------------------
025300*    COMANDO RECALCULAR: BARRE EL ARCHIVO DE ALUMNOS BUSCANDO
025400*    EL LEGAJO, LLAMA A PGMGRNOT CON LAS NOTAS YA GRABADAS Y
025500*    REGRABA SOLO EL CONCEPTO DEVUELTO.
025600 2200-RECALCULAR-I.
025700
025800     SET WS-LEGAJO-NO-ENCONTRADO TO TRUE.
025900     SET WS-NO-FIN-LECTURA TO TRUE.
026000
026100     PERFORM 2210-BUSCAR-I THRU 2210-BUSCAR-F
026200                           UNTIL WS-FIN-LECTURA
026300                           OR WS-LEGAJO-ENCONTRADO.
026400
026500     IF WS-LEGAJO-ENCONTRADO THEN
026600        ADD 1 TO WS-ENCONTRADOS-CANT
026700
026800        MOVE ALU-NOTA-TOTAL  TO WS-PARM-TOTAL
026900        MOVE ALU-NOTA-TP1    TO WS-PARM-TP1
027000        MOVE ALU-NOTA-TP2    TO WS-PARM-TP2
027100        MOVE ALU-NOTA-EXAMEN TO WS-PARM-EXAMEN
027200
027300        CALL 'PGMGRNOT' USING WS-PARM-GRNOT
027400
027500        MOVE WS-PARM-CONCEPTO TO ALU-CONCEPTO
027600
027700        REWRITE REG-ALUMNO
027800        IF FS-ALUMNOS IS EQUAL '00' THEN
027900           MOVE 1 TO WS-COD-RESULTADO
028000        ELSE
028100           DISPLAY '*ERROR EN REWRITE ALUMNOS: ' FS-ALUMNOS
028200           MOVE 0 TO WS-COD-RESULTADO
028300        END-IF
028400     ELSE
028500        DISPLAY '*LEGAJO NO ENCONTRADO: ' WS-COM-LEGAJO
028600        MOVE 0 TO WS-COD-RESULTADO
028700     END-IF.
028800
028900 2200-RECALCULAR-F. EXIT.
029000
029100
029200*-------------------------------------------------------------
029300*    COMANDO ACTUALIZAR: BARRE EL ARCHIVO, Y SI ENCUENTRA EL
029400*    LEGAJO, SOBREESCRIBE TODOS LOS CAMPOS DE NOTA Y EL
029500*    CONCEPTO TAL CUAL VIENEN EN EL COMANDO (NO RECALCULA).
029600 2300-ACTUALIZAR-I.
029700
029800     SET WS-LEGAJO-NO-ENCONTRADO TO TRUE.
029900     SET WS-NO-FIN-LECTURA TO TRUE.
030000
030100     PERFORM 2210-BUSCAR-I THRU 2210-BUSCAR-F
030200                           UNTIL WS-FIN-LECTURA
030300                           OR WS-LEGAJO-ENCONTRADO.
030400
030500     IF WS-LEGAJO-ENCONTRADO THEN
030600        ADD 1 TO WS-ENCONTRADOS-CANT
030700
030800        MOVE WS-COM-TP1       TO ALU-NOTA-TP1
030900        MOVE WS-COM-TP2       TO ALU-NOTA-TP2
031000        MOVE WS-COM-EXAMEN    TO ALU-NOTA-EXAMEN
031100        MOVE WS-COM-TOTAL     TO ALU-NOTA-TOTAL
031200        MOVE WS-COM-CONCEPTO  TO ALU-CONCEPTO
031300
031400        REWRITE REG-ALUMNO
031500        IF FS-ALUMNOS IS EQUAL '00' THEN
031600           MOVE 1 TO WS-COD-RESULTADO
031700        ELSE
031800           DISPLAY '*ERROR EN REWRITE ALUMNOS: ' FS-ALUMNOS
031900           MOVE 0 TO WS-COD-RESULTADO
032000        END-IF
032100     ELSE
032200        DISPLAY '*LEGAJO NO ENCONTRADO: ' WS-COM-LEGAJO
032300        MOVE 0 TO WS-COD-RESULTADO
032400     END-IF.
032500
032600 2300-ACTUALIZAR-F. EXIT.
032700
032800
032900*-------------------------------------------------------------
033000*    PARAGRAFO COMPARTIDO DE BUSQUEDA SECUENCIAL POR LEGAJO,
033100*    USADO POR RECALCULAR Y POR ACTUALIZAR. EL ARCHIVO DE
033200*    ALUMNOS NO TIENE CLAVE VSAM EN ESTA VERSION, POR LO QUE
033300*    LA BUSQUEDA ES UN BARRIDO SECUENCIAL COMPLETO.
033400 2210-BUSCAR-I.
033500
033600     READ ALUMNOS.
033700
033800     EVALUATE FS-ALUMNOS
033900        WHEN '00'
034000           IF ALU-LEGAJO IS EQUAL WS-COM-LEGAJO THEN
034100              SET WS-LEGAJO-ENCONTRADO TO TRUE
034200           END-IF
034300        WHEN '10'
034400           SET WS-FIN-LECTURA TO TRUE
034500        WHEN OTHER
034600           DISPLAY '*ERROR EN LECTURA ALUMNOS: ' FS-ALUMNOS
034700           SET WS-FIN-LECTURA TO TRUE
034800     END-EVALUATE.
034900
035000 2210-BUSCAR-F. EXIT.
035100
035200
035300*-------------------------------------------------------------
035400 9999-FINAL-I.
035500
035600     DISPLAY 'COMANDO LEIDO      : ' WS-COM-CODIGO.
035700     DISPLAY 'LEGAJO              : ' WS-COM-LEGAJO.
035800     DISPLAY 'CODIGO DE RESULTADO : ' WS-COD-RESULTADO.
035900     DISPLAY 'TOTAL ENCONTRADOS   : ' WS-ENCONTRADOS-CANT.
036000
036100     CLOSE ALUMNOS.
036200     CLOSE COMANDOS.
036300
036400 9999-FINAL-F. EXIT.
