000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMACNOT.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. DIRECCION DE SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN. 24/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DIRECCION DE SISTEMAS ACADEMICOS.
000800******************************************************************
000900*    PGMACNOT - ACTUALIZACION GENERAL DE CONCEPTOS (LOTE)        *
001000*    =========================================================  *
001100*    RECORRE EL ARCHIVO DE ALUMNOS COMPLETO, SIN ORDEN ESPECIAL  *
001200*    (TAL COMO VIENE EN EL ARCHIVO), Y PARA CADA REGISTRO:       *
001300*      - LLAMA A PGMGRNOT CON LAS NOTAS DEL REGISTRO.           *
001400*      - GRABA (REWRITE) EL CONCEPTO DEVUELTO EN EL MISMO       *
001500*        REGISTRO; EL RESTO DE LOS CAMPOS NO SE TOCA.           *
001600*    AL TERMINAR LA ACTUALIZACION, VUELVE A LEER TODO EL        *
001700*    ARCHIVO YA ACTUALIZADO Y LO VUELCA COMPLETO AL LISTADO.     *
001800*    NO HAY TOTALES NI CORTE DE CONTROL: ES UNA TRANSFORMACION  *
001900*    Y GRABACION REGISTRO A REGISTRO, SIN ACUMULACION.           *
002000******************************************************************
002100*    HISTORIA DE CAMBIOS:                                        *
002200*    24/03/1989 R.F.  ALTA DEL PROGRAMA - PASADA UNICA DE        *PGMA01  
002300*                     ACTUALIZACION DE CONCEPTOS.                *
002400*    03/07/1990 R.F.  SE AGREGA LA SEGUNDA PASADA DE VOLCADO     *PGMA02  
002500*                     COMPLETO AL LISTADO LUEGO DE ACTUALIZAR.   *
002600*    11/09/1991 M.G.  SE AGREGA EL ENCABEZADO CON TITULO Y       *PGMA03  
002700*                     SUBTITULO DEL LISTADO (ANTES SOLO TRAIA    *
002800*                     LOS DETALLES).                             *
002900*    14/02/1993 M.G.  SE AGREGA LA TRAZA DE CAMBIO DE CONCEPTO   *PGMA04  
003000*                     (ANTES/DESPUES) POR DISPLAY PARA SOPORTE.  *
003100*    19/01/1998 S.A.  REVISION Y2K - ARCHIVO DE ALUMNOS SIN      *PGMA05  
003200*                     CAMPOS DE FECHA, NO REQUIERE CAMBIOS.      *
003300*    23/11/1999 S.A.  SE AGREGAN CONTADORES DE LEIDOS/GRABADOS   *PGMA06  
003400*                     COMO COMP PARA LA ESTADISTICA DE CIERRE.   *
003500*    08/08/2001 R.F.  SE DOCUMENTA QUE EL ARCHIVO SE RECORRE SIN *PGMA07  
003600*                     ORDEN, TAL COMO LLEGA (SIN ORDER BY).      *
003700*    17/03/2004 J.P.  SE AJUSTA EL ANCHO DEL LISTADO A 80 BYTES. *PGMA08  
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT ALUMNOS ASSIGN TO DDALUMNO
005100     FILE STATUS IS FS-ALUMNOS.
005200
005300     SELECT LISTADO ASSIGN TO DDLISTA
005400     FILE STATUS IS FS-LISTADO.
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  ALUMNOS
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300     COPY CPALUMNO.
006400
006500 FD  LISTADO
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-SALIDA          PIC X(80).
006900
007000
007100 WORKING-STORAGE SECTION.
007200*=======================*
007300
007400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007500
007600*----------- ARCHIVOS -------------------------------------------
007700 77  FS-ALUMNOS              PIC XX       VALUE SPACES.
007800 77  FS-LISTADO              PIC XX       VALUE SPACES.
007900
008000 77  WS-STATUS-FIN           PIC X.
008100     88  WS-FIN-LECTURA                   VALUE 'Y'.
008200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
008300
008400*----------- ACUMULADORES -----------------------------------
008500 77  WS-LEIDOS-CANT          PIC 9(5)  COMP   VALUE ZEROS.
008600 77  WS-GRABADOS-CANT        PIC 9(5)  COMP   VALUE ZEROS.
008700 77  WS-VOLCADOS-CANT        PIC 9(5)  COMP   VALUE ZEROS.
008800
008900*----------- COPIA DE TRABAJO DEL REGISTRO DE ALUMNO ---------
009000 01  WS-ALUMNO-COPIA.
009100     03  WS-COPIA-LEGAJO     PIC X(10).
009200     03  WS-COPIA-TP1        PIC S9(3).
009300     03  WS-COPIA-TP2        PIC S9(3).
009400     03  WS-COPIA-EXAMEN     PIC S9(3).
009500     03  WS-COPIA-TOTAL      PIC S9(3).
009600     03  WS-COPIA-CONCEPTO   PIC X(2).
009700
009800*    VISTA EDITADA PARA TRAZAS POR DISPLAY (IMPRESION LIMPIA)
009900 01  WS-ALUMNO-COPIA-IMP REDEFINES WS-ALUMNO-COPIA.
010000     03  FILLER              PIC X(10).
010100     03  WS-COPIA-TP1-IMP    PIC -ZZ9.
010200     03  WS-COPIA-TP2-IMP    PIC -ZZ9.
010300     03  WS-COPIA-EXAMEN-IMP PIC -ZZ9.
010400     03  WS-COPIA-TOTAL-IMP  PIC -ZZ9.
010500     03  FILLER              PIC X(2).
010600
010700*    VISTA EN BYTES CRUDOS DE LA COPIA (SOPORTE/DUMP)
010800 01  WS-ALUMNO-COPIA-BYTES REDEFINES WS-ALUMNO-COPIA.
010900     03  WS-COPIA-RAW        PIC X(24).
011000
011100*----------- AREA DE PARAMETROS PARA CALL A PGMGRNOT -----------
011200*    DEBE CONFORMAR EXACTAMENTE CON LK-PARAMETROS DE PGMGRNOT
011300*    (ORDEN: TOTAL, TP1, TP2, EXAMEN, CONCEPTO).
011400 01  WS-PARM-GRNOT.
011500     03  WS-PARM-TOTAL       PIC S9(3).
011600     03  WS-PARM-TP1         PIC S9(3).
011700     03  WS-PARM-TP2         PIC S9(3).
011800     03  WS-PARM-EXAMEN      PIC S9(3).
011900     03  WS-PARM-CONCEPTO    PIC X(2).
012000
012100*----------- TRAZA DE CAMBIO DE CONCEPTO ----------------------
012200 01  WS-CONCEPTO-ANTES-DESPUES.
012300     03  WS-CONCEPTO-ANTES   PIC X(2)  VALUE SPACES.
012400     03  WS-CONCEPTO-DESPUES PIC X(2)  VALUE SPACES.
012500
012600 01  WS-CONCEPTO-CAMBIO REDEFINES WS-CONCEPTO-ANTES-DESPUES.
012700     03  WS-CONCEPTO-CAMBIO-4 PIC X(4).
012800
012900*----------- LISTADO -------------------------------------------
013000 77  WS-PIPE                 PIC X(3)    VALUE ' | '.
013100 77  WS-LINEA                PIC X(80)   VALUE ALL '-'.
013200
013300 01  IMP-TITULO.
013400     03  FILLER              PIC X(10)   VALUE 'LISTADO: '.
013500     03  FILLER              PIC X(40)
013600         VALUE 'ACTUALIZACION GENERAL DE CONCEPTOS'.
013700     03  FILLER              PIC X(14)   VALUE SPACES.
013800     03  FILLER              PIC X(8)    VALUE 'PGMACNOT'.
013900     03  FILLER              PIC X(8)    VALUE SPACES.
014000
014100 01  IMP-SUBTITULO.
014200     03  FILLER              PIC X(3)    VALUE ' | '.
014300     03  FILLER              PIC X(10)   VALUE 'LEGAJO'.
014400     03  FILLER              PIC X(3)    VALUE ' | '.
014500     03  FILLER              PIC X(5)    VALUE 'TP1'.
014600     03  FILLER              PIC X(3)    VALUE ' | '.
014700     03  FILLER              PIC X(5)    VALUE 'TP2'.
014800     03  FILLER              PIC X(3)    VALUE ' | '.
014900     03  FILLER              PIC X(8)    VALUE 'EXAMEN'.
015000     03  FILLER              PIC X(3)    VALUE ' | '.
015100     03  FILLER              PIC X(7)    VALUE 'TOTAL'.
015200     03  FILLER              PIC X(3)    VALUE ' | '.
015300     03  FILLER              PIC X(9)    VALUE 'CONCEPTO'.
015400     03  FILLER              PIC X(3)    VALUE ' | '.
015500     03  FILLER              PIC X(15)   VALUE SPACES.
015600
015700 01  IMP-DETALLE.
015800     03  FILLER              PIC X(3)    VALUE ' | '.
015900     03  IMP-DET-LEGAJO      PIC X(10).
016000     03  FILLER              PIC X(3)    VALUE ' | '.
016100     03  IMP-DET-TP1         PIC ZZ9.
016200     03  FILLER              PIC X(2)    VALUE SPACES.
016300     03  FILLER              PIC X(3)    VALUE ' | '.
016400     03  IMP-DET-TP2         PIC ZZ9.
016500     03  FILLER              PIC X(2)    VALUE SPACES.
016600     03  FILLER              PIC X(3)    VALUE ' | '.
016700     03  IMP-DET-EXAMEN      PIC ZZ9.
016800     03  FILLER              PIC X(5)    VALUE SPACES.
016900     03  FILLER              PIC X(3)    VALUE ' | '.
017000     03  IMP-DET-TOTAL       PIC ZZ9.
017100     03  FILLER              PIC X(4)    VALUE SPACES.
017200     03  FILLER              PIC X(3)    VALUE ' | '.
017300     03  IMP-DET-CONCEPTO    PIC X(2).
017400     03  FILLER              PIC X(7)    VALUE SPACES.
017500     03  FILLER              PIC X(3)    VALUE ' | '.
017600
017700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017800
017900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION.
018100
018200 MAIN-PROGRAM-I.
018300
018400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
018500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
018600                             UNTIL WS-FIN-LECTURA.
018700     PERFORM 2900-CIERRE-I   THRU 2900-CIERRE-F.
018800     PERFORM 3000-VOLCADO-I  THRU 3000-VOLCADO-F.
018900     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
019000
019100 MAIN-PROGRAM-F. GOBACK.
019200
019300
019400*-------------------------------------------------------------
019500 1000-INICIO-I.
019600
019700     SET WS-NO-FIN-LECTURA TO TRUE.
019800
019900     OPEN I-O ALUMNOS.
020000     IF FS-ALUMNOS IS NOT EQUAL '00' THEN
020100        DISPLAY '* ERROR EN OPEN ALUMNOS I-O = ' FS-ALUMNOS
020200        MOVE 9999 TO RETURN-CODE
020300        SET WS-FIN-LECTURA TO TRUE
020400     END-IF.
020500
020600 1000-INICIO-F. EXIT.
020700
020800
020900*-------------------------------------------------------------
021000 2000-PROCESO-I.
021100
021200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
021300
021400     IF FS-ALUMNOS IS EQUAL '00' THEN
021500        PERFORM 2200-RECALCULAR-I THRU 2200-RECALCULAR-F
021600        PERFORM 2300-GRABAR-I     THRU 2300-GRABAR-F
021700     END-IF.
021800
021900 2000-PROCESO-F. EXIT.
022000
022100
022200*-------------------------------------------------------------
022300 2100-LEER-I.
022400
022500     READ ALUMNOS INTO WS-ALUMNO-COPIA.
022600
022700     EVALUATE FS-ALUMNOS
022800        WHEN '00'
022900           ADD 1 TO WS-LEIDOS-CANT
023000        WHEN '10'
023100           SET WS-FIN-LECTURA TO TRUE
023200        WHEN OTHER
023300           DISPLAY '*ERROR EN LECTURA ALUMNOS: ' FS-ALUMNOS
023400           SET WS-FIN-LECTURA TO TRUE
023500     END-EVALUATE.
023600
023700 2100-LEER-F. EXIT.
023800
023900
024000*-------------------------------------------------------------
024100*    LLAMA A LA RUTINA DE CORTES Y GUARDA EL ANTES/DESPUES
024200*    PARA LA TRAZA DE SOPORTE.
024300 2200-RECALCULAR-I.
024400
024500     MOVE WS-COPIA-CONCEPTO TO WS-CONCEPTO-ANTES.
024600
024700     MOVE WS-COPIA-TOTAL    TO WS-PARM-TOTAL.
024800     MOVE WS-COPIA-TP1      TO WS-PARM-TP1.
024900     MOVE WS-COPIA-TP2      TO WS-PARM-TP2.
025000     MOVE WS-COPIA-EXAMEN   TO WS-PARM-EXAMEN.
025100
025200     CALL 'PGMGRNOT' USING WS-PARM-GRNOT.
025300
025400     MOVE WS-PARM-CONCEPTO  TO WS-COPIA-CONCEPTO.
025500     MOVE WS-COPIA-CONCEPTO TO WS-CONCEPTO-DESPUES.
025600
025700     IF WS-CONCEPTO-ANTES IS NOT EQUAL WS-CONCEPTO-DESPUES
025800        DISPLAY 'LEGAJO ' WS-COPIA-LEGAJO
025900                ' CAMBIA CONCEPTO DE ' WS-CONCEPTO-ANTES
026000                ' A ' WS-CONCEPTO-DESPUES
026100     END-IF.
026200
026300 2200-RECALCULAR-F. EXIT.
026400
026500
026600*-------------------------------------------------------------
026700 2300-GRABAR-I.
026800
026900     MOVE WS-COPIA-LEGAJO    TO ALU-LEGAJO.
027000     MOVE WS-COPIA-TP1       TO ALU-NOTA-TP1.
027100     MOVE WS-COPIA-TP2       TO ALU-NOTA-TP2.
027200     MOVE WS-COPIA-EXAMEN    TO ALU-NOTA-EXAMEN.
027300     MOVE WS-COPIA-TOTAL     TO ALU-NOTA-TOTAL.
027400     MOVE WS-COPIA-CONCEPTO  TO ALU-CONCEPTO.
027500
027600     REWRITE REG-ALUMNO.
027700
027800     IF FS-ALUMNOS IS EQUAL '00' THEN
027900        ADD 1 TO WS-GRABADOS-CANT
028000     ELSE
028100        DISPLAY '*ERROR EN REWRITE ALUMNOS: ' FS-ALUMNOS
028200     END-IF.
028300
028400 2300-GRABAR-F. EXIT.
028500
028600
028700*-------------------------------------------------------------
028800 2900-CIERRE-I.
028900
029000     CLOSE ALUMNOS.
029100     IF FS-ALUMNOS IS NOT EQUAL '00' THEN
029200        DISPLAY '* ERROR EN CLOSE ALUMNOS = ' FS-ALUMNOS
029300     END-IF.
029400
029500 2900-CIERRE-F. EXIT.
029600
029700
029800*-------------------------------------------------------------
029900*    SEGUNDA PASADA: VUELVE A ABRIR EL ARCHIVO YA ACTUALIZADO
030000*    Y LO VUELCA COMPLETO AL LISTADO (SIN FILTRO, SIN ORDEN).
030100 3000-VOLCADO-I.
030200
030300     OPEN INPUT ALUMNOS.
030400     IF FS-ALUMNOS IS NOT EQUAL '00' THEN
030500        DISPLAY '* ERROR EN OPEN ALUMNOS VOLCADO = ' FS-ALUMNOS
030600        MOVE 9999 TO RETURN-CODE
030700     ELSE
030800        WRITE REG-SALIDA FROM IMP-TITULO
030900        WRITE REG-SALIDA FROM IMP-SUBTITULO
031000        WRITE REG-SALIDA FROM WS-LINEA
031100
031200        SET WS-NO-FIN-LECTURA TO TRUE
031300        PERFORM 2100-LEER-I THRU 2100-LEER-F
031400        PERFORM 3100-ESCRIBIR-I THRU 3100-ESCRIBIR-F
031500                                UNTIL WS-FIN-LECTURA
031600
031700        CLOSE ALUMNOS
031800     END-IF.
031900
032000 3000-VOLCADO-F. EXIT.
032100
032200
032300*-------------------------------------------------------------
032400 3100-ESCRIBIR-I.
032500
032600     MOVE WS-COPIA-LEGAJO    TO IMP-DET-LEGAJO.
032700     MOVE WS-COPIA-TP1       TO IMP-DET-TP1.
032800     MOVE WS-COPIA-TP2       TO IMP-DET-TP2.
032900     MOVE WS-COPIA-EXAMEN    TO IMP-DET-EXAMEN.
033000     MOVE WS-COPIA-TOTAL     TO IMP-DET-TOTAL.
033100     MOVE WS-COPIA-CONCEPTO  TO IMP-DET-CONCEPTO.
033200
033300     WRITE REG-SALIDA FROM IMP-DETALLE.
033400     ADD 1 TO WS-VOLCADOS-CANT.
033500
033600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
033700
033800 3100-ESCRIBIR-F. EXIT.
033900
034000
034100*-------------------------------------------------------------
034200 9999-FINAL-I.
034300
034400     DISPLAY 'TOTAL LEIDOS      : ' WS-LEIDOS-CANT.
034500     DISPLAY 'TOTAL GRABADOS     : ' WS-GRABADOS-CANT.
034600     DISPLAY 'TOTAL VOLCADOS     : ' WS-VOLCADOS-CANT.
034700
034800 9999-FINAL-F. EXIT.
