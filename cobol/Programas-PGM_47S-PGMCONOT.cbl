000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCONOT.
000300 AUTHOR. J. PEREZ.
000400 INSTALLATION. DIRECCION DE SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN. 11/09/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DIRECCION DE SISTEMAS ACADEMICOS.
000800******************************************************************
000900*    PGMCONOT - CONSULTAS SOBRE EL ARCHIVO DE ALUMNOS            *
001000*    =========================================================  *
001100*    LEE UN UNICO REGISTRO DE COMANDO DEL ARCHIVO COMANDOS Y,    *
001200*    SEGUN EL CODIGO, PRODUCE UN LISTADO (SIN TOTALES NI CORTE   *
001300*    DE CONTROL) CON LOS ALUMNOS QUE CUMPLEN EL CRITERIO:        *
001400*      CONSULTA-TODO       - TODOS LOS ALUMNOS, SIN FILTRO.      *
001500*      CONSULTA-RANGO      - NOTA TOTAL ENTRE RNG-DESDE Y        *
001600*                            RNG-HASTA (AMBOS INCLUSIVE).        *
001700*      CONSULTA-CONCEPTO   - ALUMNOS CON EL CONCEPTO PEDIDO,     *
001800*                            LISTADOS EN ORDEN ASCENDENTE POR    *
001900*                            NOTA TOTAL (SORT).                  *
002000*      CONSULTA-TOLERANCIA - ALUMNOS A LOS QUE LES FALTAN       *
002100*                            EXACTAMENTE COM-PARM-1 PUNTOS      *
002200*                            PARA ALCANZAR ALGUNO DE LOS CORTES *
002300*                            DE CONCEPTO (85/75/65/50), PARA     *
002400*                            REVISION MANUAL DE CASOS LIMITE.    *
002500*    NINGUNA CONSULTA MODIFICA EL ARCHIVO DE ALUMNOS.            *
002600******************************************************************
002700*    HISTORIA DE CAMBIOS:                                        *
002800*    11/09/1991 J.P.  ALTA DEL PROGRAMA - CONSULTA-TODO Y        *PGMC01  
002900*                     CONSULTA-RANGO.                            *
003000*    14/02/1993 J.P.  SE AGREGA CONSULTA-CONCEPTO CON SALIDA     *PGMC02  
003100*                     ORDENADA POR NOTA TOTAL (SORT).            *
003200*    02/05/1994 M.G.  SE AGREGA CONSULTA-TOLERANCIA PARA LA      *PGMC03  
003300*                     REVISION DE ALUMNOS EN EL LIMITE DE UN     *
003400*                     CORTE, A PEDIDO DE SECRETARIA ACADEMICA.   *
003500*    19/01/1998 S.A.  REVISION Y2K - SIN CAMPOS DE FECHA EN      *PGMC04  
003600*                     ESTE PROGRAMA, NO REQUIERE CAMBIOS.        *
003700*    23/11/1999 S.A.  SE AGREGAN CONTADORES COMP DE LEIDOS Y     *PGMC05  
003800*                     SELECCIONADOS PARA LA ESTADISTICA FINAL.   *
003900*    08/08/2001 R.F.  SE DOCUMENTA QUE CONSULTA-CONCEPTO ES LA   *PGMC06  
004000*                     UNICA SALIDA ORDENADA; EL RESTO RESPETA    *
004100*                     EL ORDEN DE LLEGADA DEL ARCHIVO.           *
004200*    17/03/2004 J.P.  SE AGREGA LA VALIDACION DE PARAMETROS      *PGMC07  
004300*                     POR TIPO DE CONSULTA ANTES DE EJECUTARLA.  *
004400*    02/11/2004 M.G.  TOLERANCIA 0 ES UN VALOR VALIDO (ALUMNO    *PGMC08  
004500*                     JUSTO EN EL CORTE); LA VALIDACION SOLO     *
004600*                     RECHAZA VALORES NEGATIVOS (PEDIDO SOPORTE).*
004700*    15/11/2004 J.P.  CONSULTA-RANGO YA NO RECHAZA HASTA MENOR   *PGMC09  
004800*                     QUE DESDE (ESO ES UN RANGO VACIO VALIDO,   *
004900*                     NO UN PARAMETRO EN BLANCO); SOLO SE        *
005000*                     RECHAZAN DESDE/HASTA NEGATIVOS.            *
005100******************************************************************
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT ALUMNOS ASSIGN TO DDALUMNO
006400     FILE STATUS IS FS-ALUMNOS.
006500
006600     SELECT COMANDOS ASSIGN TO DDCOMAND
006700     FILE STATUS IS FS-COMANDOS.
006800
006900     SELECT LISTADO ASSIGN TO DDLISTA
007000     FILE STATUS IS FS-LISTADO.
007100
007200     SELECT ORDEN-ALUMNO ASSIGN TO DDORDEN.
007300
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  ALUMNOS
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100     COPY CPALUMNO.
008200
008300 FD  COMANDOS
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600     COPY CPCOMNOT.
008700
008800 FD  LISTADO
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-SALIDA          PIC X(80).
009200
009300*    ARCHIVO DE TRABAJO DEL SORT PARA CONSULTA-CONCEPTO. EL
009400*    CAMPO DE ORDEN (ORD-TOTAL) VA PRIMERO PARA QUE LA CLAVE
009500*    DE SORT QUEDE AL FRENTE DEL REGISTRO, TAL COMO EL TALLER
009600*    ACOSTUMBRA EN SUS LAYOUTS CON CAMPO CLAVE INICIAL.
009700 SD  ORDEN-ALUMNO.
009800 01  REG-ORDEN-ALUMNO.
009900     05  ORD-TOTAL           PIC S9(3).
010000     05  ORD-LEGAJO          PIC X(10).
010100     05  ORD-TP1             PIC S9(3).
010200     05  ORD-TP2             PIC S9(3).
010300     05  ORD-EXAMEN          PIC S9(3).
010400     05  ORD-CONCEPTO        PIC X(2).
010500
010600
010700 WORKING-STORAGE SECTION.
010800*=======================*
010900
011000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011100
011200*----------- ARCHIVOS -------------------------------------------
011300 77  FS-ALUMNOS              PIC XX       VALUE SPACES.
011400 77  FS-COMANDOS             PIC XX       VALUE SPACES.
011500 77  FS-LISTADO              PIC XX       VALUE SPACES.
011600
011700 77  WS-STATUS-FIN           PIC X.
011800     88  WS-FIN-LECTURA                   VALUE 'Y'.
011900     88  WS-NO-FIN-LECTURA                VALUE 'N'.
012000
012100 77  WS-STATUS-ORDEN         PIC X        VALUE 'N'.
012200     88  WS-FIN-ORDEN                     VALUE 'Y'.
012300     88  WS-NO-FIN-ORDEN                  VALUE 'N'.
012400
012500 77  WS-LISTADO-ABIERTO      PIC X        VALUE 'N'.
012600     88  WS-LISTADO-FUE-ABIERTO           VALUE 'S'.
012700
012800*----------- ACUMULADORES -----------------------------------
012900 77  WS-LEIDOS-CANT          PIC 9(5)  COMP   VALUE ZEROS.
013000 77  WS-SELECC-CANT          PIC 9(5)  COMP   VALUE ZEROS.
013100
013200*----------- RESULTADO DE LA VALIDACION -------------------------
013300 77  WS-COD-RESULTADO        PIC 9        VALUE 0.
013400     88  WS-PARM-VALIDO                   VALUE 1.
013500     88  WS-PARM-INVALIDO                 VALUE 0.
013600
013700*----------- LISTADO: IMPRESION UNA SOLA VEZ --------------------
013800 77  WS-PRIMER-DETALLE       PIC XX       VALUE 'SI'.
013900
014000*----------- COPIA DE TRABAJO DEL COMANDO LEIDO -----------------
014100 01  WS-COMANDO-COPIA.
014200     03  WS-COM-CODIGO       PIC X(20).
014300     03  WS-COM-LEGAJO       PIC X(10).
014400     03  WS-COM-PARM-1       PIC S9(3).
014500     03  WS-COM-PARM-2       PIC S9(3).
014600     03  WS-COM-PARM-3       PIC S9(3).
014700     03  WS-COM-PARM-4       PIC S9(3).
014800     03  WS-COM-CONCEPTO     PIC X(2).
014900
015000*    VISTA EDITADA PARA TRAZA POR DISPLAY
015100 01  WS-COMANDO-COPIA-IMP REDEFINES WS-COMANDO-COPIA.
015200     03  FILLER              PIC X(30).
015300     03  WS-COM-PARM-1-IMP   PIC -ZZ9.
015400     03  WS-COM-PARM-2-IMP   PIC -ZZ9.
015500     03  WS-COM-PARM-3-IMP   PIC -ZZ9.
015600     03  WS-COM-PARM-4-IMP   PIC -ZZ9.
015700     03  FILLER              PIC X(2).
015800
015900*----------- COPIA DE TRABAJO DEL REGISTRO DE ALUMNO -------------
016000 01  WS-ALUMNO-COPIA.
016100     03  WS-COPIA-LEGAJO     PIC X(10).
016200     03  WS-COPIA-TP1        PIC S9(3).
016300     03  WS-COPIA-TP2        PIC S9(3).
016400     03  WS-COPIA-EXAMEN     PIC S9(3).
016500     03  WS-COPIA-TOTAL      PIC S9(3).
016600     03  WS-COPIA-CONCEPTO   PIC X(2).
016700
016800*    VISTA EDITADA PARA TRAZAS POR DISPLAY (IMPRESION LIMPIA)
016900 01  WS-ALUMNO-COPIA-IMP REDEFINES WS-ALUMNO-COPIA.
017000     03  FILLER              PIC X(10).
017100     03  WS-COPIA-TP1-IMP    PIC -ZZ9.
017200     03  WS-COPIA-TP2-IMP    PIC -ZZ9.
017300     03  WS-COPIA-EXAMEN-IMP PIC -ZZ9.
017400     03  WS-COPIA-TOTAL-IMP  PIC -ZZ9.
017500     03  FILLER              PIC X(2).
017600
017700*    VISTA EN BYTES CRUDOS DEL ALUMNO COPIADO (SOPORTE/DUMP)
017800 01  WS-ALUMNO-COPIA-BYTES REDEFINES WS-ALUMNO-COPIA.
017900     03  WS-ALUMNO-RAW       PIC X(24).
018000
018100*----------- LISTADO -------------------------------------------
018200 77  WS-LINEA                PIC X(80)   VALUE ALL '-'.
018300
018400 01  IMP-TITULO.
018500     03  FILLER              PIC X(10)   VALUE 'LISTADO: '.
018600     03  WS-TIT-DESCRIPCION  PIC X(40)   VALUE SPACES.
018700     03  FILLER              PIC X(14)   VALUE SPACES.
018800     03  FILLER              PIC X(8)    VALUE 'PGMCONOT'.
018900     03  FILLER              PIC X(8)    VALUE SPACES.
019000
019100 01  IMP-SUBTITULO.
019200     03  FILLER              PIC X(3)    VALUE ' | '.
019300     03  FILLER              PIC X(10)   VALUE 'LEGAJO'.
019400     03  FILLER              PIC X(3)    VALUE ' | '.
019500     03  FILLER              PIC X(5)    VALUE 'TP1'.
019600     03  FILLER              PIC X(3)    VALUE ' | '.
019700     03  FILLER              PIC X(5)    VALUE 'TP2'.
019800     03  FILLER              PIC X(3)    VALUE ' | '.
019900     03  FILLER              PIC X(8)    VALUE 'EXAMEN'.
020000     03  FILLER              PIC X(3)    VALUE ' | '.
020100     03  FILLER              PIC X(7)    VALUE 'TOTAL'.
020200     03  FILLER              PIC X(3)    VALUE ' | '.
020300     03  FILLER              PIC X(9)    VALUE 'CONCEPTO'.
020400     03  FILLER              PIC X(3)    VALUE ' | '.
020500     03  FILLER              PIC X(15)   VALUE SPACES.
020600
020700 01  IMP-DETALLE.
020800     03  FILLER              PIC X(3)    VALUE ' | '.
020900     03  IMP-DET-LEGAJO      PIC X(10).
021000     03  FILLER              PIC X(3)    VALUE ' | '.
021100     03  IMP-DET-TP1         PIC ZZ9.
021200     03  FILLER              PIC X(2)    VALUE SPACES.
021300     03  FILLER              PIC X(3)    VALUE ' | '.
021400     03  IMP-DET-TP2         PIC ZZ9.
021500     03  FILLER              PIC X(2)    VALUE SPACES.
021600     03  FILLER              PIC X(3)    VALUE ' | '.
021700     03  IMP-DET-EXAMEN      PIC ZZ9.
021800     03  FILLER              PIC X(5)    VALUE SPACES.
021900     03  FILLER              PIC X(3)    VALUE ' | '.
022000     03  IMP-DET-TOTAL       PIC ZZ9.
022100     03  FILLER              PIC X(4)    VALUE SPACES.
022200     03  FILLER              PIC X(3)    VALUE ' | '.
022300     03  IMP-DET-CONCEPTO    PIC X(2).
022400     03  FILLER              PIC X(7)    VALUE SPACES.
022500     03  FILLER              PIC X(3)    VALUE ' | '.
022600
022700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022800
022900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023000 PROCEDURE DIVISION.
023100
023200 MAIN-PROGRAM-I.
023300
023400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
023500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F.
023600     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
023700
023800 MAIN-PROGRAM-F. GOBACK.
023900
024000
024100*-------------------------------------------------------------
024200 1000-INICIO-I.
024300
024400     SET WS-NO-FIN-LECTURA TO TRUE.
024500
024600     OPEN INPUT COMANDOS.
024700     IF FS-COMANDOS IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR EN OPEN COMANDOS = ' FS-COMANDOS
024900        MOVE 9999 TO RETURN-CODE
025000        SET WS-FIN-LECTURA TO TRUE
025100     ELSE
025200        READ COMANDOS INTO WS-COMANDO-COPIA
025300        IF FS-COMANDOS IS NOT EQUAL '00' THEN
025400           DISPLAY '* ERROR EN LECTURA COMANDOS = ' FS-COMANDOS
025500           SET WS-FIN-LECTURA TO TRUE
025600        END-IF
025700        CLOSE COMANDOS
025800     END-IF.
025900
026000     IF NOT WS-FIN-LECTURA THEN
026100        OPEN OUTPUT LISTADO
026200        IF FS-LISTADO IS NOT EQUAL '00' THEN
026300           DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
026400           MOVE 9999 TO RETURN-CODE
026500           SET WS-FIN-LECTURA TO TRUE
026600        ELSE
026700           SET WS-LISTADO-FUE-ABIERTO TO TRUE
026800        END-IF
026900     END-IF.
027000
027100 1000-INICIO-F. EXIT.
027200
027300
027400*-------------------------------------------------------------
027500 2000-PROCESO-I.
027600
027700     IF NOT WS-FIN-LECTURA THEN
027800        PERFORM 2050-VALIDAR-PARM-I THRU 2050-VALIDAR-PARM-F
027900
028000        IF WS-PARM-VALIDO THEN
028100           EVALUATE TRUE
028200              WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-TODO'
028300                 MOVE 'CONSULTA GENERAL DE ALUMNOS'
028400                   TO WS-TIT-DESCRIPCION
028500                 PERFORM 3100-SELECT-TODO-I
028600                    THRU 3100-SELECT-TODO-F
028700              WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-RANGO'
028800                 MOVE 'ALUMNOS POR RANGO DE NOTA TOTAL'
028900                   TO WS-TIT-DESCRIPCION
029000                 PERFORM 3200-SELECT-RANGO-I
029100                    THRU 3200-SELECT-RANGO-F
029200              WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-CONCEPTO'
029300                 MOVE 'ALUMNOS POR CONCEPTO (ORDEN POR TOTAL)'
029400                   TO WS-TIT-DESCRIPCION
029500                 PERFORM 3300-SELECT-CONCEPTO-I
029600                    THRU 3300-SELECT-CONCEPTO-F
029700              WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-TOLERANCIA'
029800                 MOVE 'ALUMNOS EN EL LIMITE DE UN CORTE'
029900                   TO WS-TIT-DESCRIPCION
030000                 PERFORM 3400-SELECT-TOLERANCIA-I
030100                    THRU 3400-SELECT-TOLERANCIA-F
030200              WHEN OTHER
030300                 DISPLAY '*COMANDO NO RECONOCIDO: ' WS-COM-CODIGO
030400           END-EVALUATE
030500        END-IF
030600     END-IF.
030700
030800 2000-PROCESO-F. EXIT.
030900
031000
031100*-------------------------------------------------------------
031200*    VALIDA LOS PARAMETROS SEGUN EL TIPO DE CONSULTA. UNA
031300*    CONSULTA CON PARAMETROS SIN SENTIDO NO PRODUCE LISTADO
031400*    NI SE EJECUTA (WS-COD-RESULTADO QUEDA EN 0 = INVALIDO).
031500 2050-VALIDAR-PARM-I.
031600
031700     MOVE 1 TO WS-COD-RESULTADO.
031800
031900     EVALUATE TRUE
032000        WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-RANGO'
032100           IF WS-COM-PARM-1 IS LESS THAN ZERO
032200              OR WS-COM-PARM-2 IS LESS THAN ZERO THEN
032300              DISPLAY '*RANGO INVALIDO - DESDE/HASTA NEGATIVO'
032400              MOVE 0 TO WS-COD-RESULTADO
032500           END-IF
032600        WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-CONCEPTO'
032700           IF WS-COM-CONCEPTO IS EQUAL SPACES THEN
032800              DISPLAY '*CONCEPTO EN BLANCO - CONSULTA RECHAZADA'
032900              MOVE 0 TO WS-COD-RESULTADO
033000           END-IF
033100        WHEN WS-COM-CODIGO IS EQUAL 'CONSULTA-TOLERANCIA'
033200           IF WS-COM-PARM-1 IS LESS THAN ZERO THEN
033300              DISPLAY '*TOLERANCIA INVALIDA - NO PUEDE SER NEGATIVA'
033400              MOVE 0 TO WS-COD-RESULTADO
033500           END-IF
033600        WHEN OTHER
033700           CONTINUE
033800     END-EVALUATE.
033900
034000 2050-VALIDAR-PARM-F. EXIT.
034100
034200
034300*-------------------------------------------------------------
034400*    PARAGRAFO COMPARTIDO DE LECTURA SECUENCIAL DE ALUMNOS,
034500*    USADO POR LAS CUATRO CONSULTAS Y POR LA CARGA DEL SORT.
034600 3101-LEER-I.
034700
034800     READ ALUMNOS INTO WS-ALUMNO-COPIA.
034900
035000     EVALUATE FS-ALUMNOS
035100        WHEN '00'
035200           ADD 1 TO WS-LEIDOS-CANT
035300        WHEN '10'
035400           SET WS-FIN-ORDEN TO TRUE
035500        WHEN OTHER
035600           DISPLAY '*ERROR EN LECTURA ALUMNOS: ' FS-ALUMNOS
035700           SET WS-FIN-ORDEN TO TRUE
035800     END-EVALUATE.
035900
036000 3101-LEER-F. EXIT.
036100
036200
036300*-------------------------------------------------------------
036400*    PARAGRAFO COMPARTIDO DE IMPRESION DE UN DETALLE. IMPRIME
036500*    TITULO Y SUBTITULO UNA SOLA VEZ, LA PRIMERA VEZ QUE HAY
036600*    UN DETALLE PARA ESCRIBIR (ASI UNA CONSULTA SIN RESULTADOS
036700*    NO DEJA UN LISTADO CON SOLO EL ENCABEZADO).
036800 9100-IMPRIMIR-DETALLE-I.
036900
037000     IF WS-PRIMER-DETALLE IS EQUAL 'SI' THEN
037100        MOVE 'NO' TO WS-PRIMER-DETALLE
037200        WRITE REG-SALIDA FROM IMP-TITULO
037300        WRITE REG-SALIDA FROM IMP-SUBTITULO
037400        WRITE REG-SALIDA FROM WS-LINEA
037500     END-IF.
037600
037700     MOVE WS-COPIA-LEGAJO    TO IMP-DET-LEGAJO.
037800     MOVE WS-COPIA-TP1       TO IMP-DET-TP1.
037900     MOVE WS-COPIA-TP2       TO IMP-DET-TP2.
038000     MOVE WS-COPIA-EXAMEN    TO IMP-DET-EXAMEN.
038100     MOVE WS-COPIA-TOTAL     TO IMP-DET-TOTAL.
038200     MOVE WS-COPIA-CONCEPTO  TO IMP-DET-CONCEPTO.
038300
038400     WRITE REG-SALIDA FROM IMP-DETALLE.
038500     ADD 1 TO WS-SELECC-CANT.
038600
038700 9100-IMPRIMIR-DETALLE-F. EXIT.
038800
038900
039000*-------------------------------------------------------------
039100*    CONSULTA-TODO: SIN FILTRO, RESPETA EL ORDEN DE LLEGADA.
039200 3100-SELECT-TODO-I.
039300
039400     OPEN INPUT ALUMNOS.
039500     SET WS-NO-FIN-ORDEN TO TRUE.
039600
039700     PERFORM 3101-LEER-I THRU 3101-LEER-F.
039800     PERFORM 3102-PROCESAR-I THRU 3102-PROCESAR-F
039900                             UNTIL WS-FIN-ORDEN.
040000
040100     CLOSE ALUMNOS.
040200
040300 3100-SELECT-TODO-F. EXIT.
040400
040500
040600 3102-PROCESAR-I.
040700
040800     PERFORM 9100-IMPRIMIR-DETALLE-I THRU 9100-IMPRIMIR-DETALLE-F.
040900     PERFORM 3101-LEER-I THRU 3101-LEER-F.
041000
041100 3102-PROCESAR-F. EXIT.
041200
041300
041400*-------------------------------------------------------------
041500*    CONSULTA-RANGO: NOTA TOTAL ENTRE COM-PARM-1 (DESDE) Y
041600*    COM-PARM-2 (HASTA), AMBOS INCLUSIVE.
041700 3200-SELECT-RANGO-I.
041800
041900     OPEN INPUT ALUMNOS.
042000     SET WS-NO-FIN-ORDEN TO TRUE.
042100
042200     PERFORM 3101-LEER-I THRU 3101-LEER-F.
042300     PERFORM 3201-PROCESAR-I THRU 3201-PROCESAR-F
042400                             UNTIL WS-FIN-ORDEN.
042500
042600     CLOSE ALUMNOS.
042700
042800 3200-SELECT-RANGO-F. EXIT.
042900
043000
043100 3201-PROCESAR-I.
043200
043300     IF WS-COPIA-TOTAL IS GREATER THAN OR EQUAL WS-COM-PARM-1
043400        AND WS-COPIA-TOTAL IS LESS THAN OR EQUAL WS-COM-PARM-2
043500        THEN
043600        PERFORM 9100-IMPRIMIR-DETALLE-I
043700           THRU 9100-IMPRIMIR-DETALLE-F
043800     END-IF.
043900
044000     PERFORM 3101-LEER-I THRU 3101-LEER-F.
044100
044200 3201-PROCESAR-F. EXIT.
044300
044400
044500*-------------------------------------------------------------
044600*    CONSULTA-CONCEPTO: UNICA CONSULTA CON SALIDA ORDENADA.
044700*    LA FASE DE CARGA (INPUT PROCEDURE) FILTRA POR CONCEPTO Y
044800*    LA FASE DE VOLCADO (OUTPUT PROCEDURE) ESCRIBE YA ORDENADO
044900*    ASCENDENTEMENTE POR NOTA TOTAL.
045000 3300-SELECT-CONCEPTO-I.
045100
045200     SORT ORDEN-ALUMNO
045300        ASCENDING KEY ORD-TOTAL
045400        INPUT PROCEDURE 3310-CARGAR-ORDEN-I
045500           THRU 3310-CARGAR-ORDEN-F
045600        OUTPUT PROCEDURE 3320-VOLCAR-ORDEN-I
045700           THRU 3320-VOLCAR-ORDEN-F.
045800
045900 3300-SELECT-CONCEPTO-F. EXIT.
046000
046100
046200 3310-CARGAR-ORDEN-I.
046300
046400     OPEN INPUT ALUMNOS.
046500     SET WS-NO-FIN-ORDEN TO TRUE.
046600
046700     PERFORM 3101-LEER-I THRU 3101-LEER-F.
046800     PERFORM 3311-CARGAR-UNO-I THRU 3311-CARGAR-UNO-F
046900                               UNTIL WS-FIN-ORDEN.
047000
047100     CLOSE ALUMNOS.
047200
047300 3310-CARGAR-ORDEN-F. EXIT.
047400
047500
047600 3311-CARGAR-UNO-I.
047700
047800     IF WS-COPIA-CONCEPTO IS EQUAL WS-COM-CONCEPTO THEN
047900        MOVE WS-COPIA-TOTAL  TO ORD-TOTAL
048000        MOVE WS-COPIA-LEGAJO TO ORD-LEGAJO
048100        MOVE WS-COPIA-TP1    TO ORD-TP1
048200        MOVE WS-COPIA-TP2    TO ORD-TP2
048300        MOVE WS-COPIA-EXAMEN TO ORD-EXAMEN
048400        MOVE WS-COPIA-CONCEPTO TO ORD-CONCEPTO
048500        RELEASE REG-ORDEN-ALUMNO
048600     END-IF.
048700
048800     PERFORM 3101-LEER-I THRU 3101-LEER-F.
048900
049000 3311-CARGAR-UNO-F. EXIT.
049100
049200
049300 3320-VOLCAR-ORDEN-I.
049400
049500     SET WS-NO-FIN-ORDEN TO TRUE.
049600
049700     PERFORM 3321-DEVOLVER-I THRU 3321-DEVOLVER-F.
049800     PERFORM 3322-ESCRIBIR-ORDEN-I THRU 3322-ESCRIBIR-ORDEN-F
049900                                   UNTIL WS-FIN-ORDEN.
050000
050100 3320-VOLCAR-ORDEN-F. EXIT.
050200
050300
050400 3321-DEVOLVER-I.
050500
050600     RETURN ORDEN-ALUMNO
050700        AT END
050800           SET WS-FIN-ORDEN TO TRUE
050900     END-RETURN.
051000
051100 3321-DEVOLVER-F. EXIT.
051200
051300
051400 3322-ESCRIBIR-ORDEN-I.
051500
051600     MOVE ORD-LEGAJO    TO WS-COPIA-LEGAJO.
051700     MOVE ORD-TP1       TO WS-COPIA-TP1.
051800     MOVE ORD-TP2       TO WS-COPIA-TP2.
051900     MOVE ORD-EXAMEN    TO WS-COPIA-EXAMEN.
052000     MOVE ORD-TOTAL     TO WS-COPIA-TOTAL.
052100     MOVE ORD-CONCEPTO  TO WS-COPIA-CONCEPTO.
052200
052300     PERFORM 9100-IMPRIMIR-DETALLE-I THRU 9100-IMPRIMIR-DETALLE-F.
052400     PERFORM 3321-DEVOLVER-I THRU 3321-DEVOLVER-F.
052500
052600 3322-ESCRIBIR-ORDEN-F. EXIT.
052700
052800
052900*-------------------------------------------------------------
053000*    CONSULTA-TOLERANCIA: NOTA TOTAL + COM-PARM-1 (TOLERANCIA)
053100*    CAE JUSTO SOBRE ALGUNO DE LOS CORTES 85/75/65/50, O SEA
053200*    EL ALUMNO LE FALTAN EXACTAMENTE COM-PARM-1 PUNTOS PARA
053300*    ALCANZAR ESE CORTE (CASO LIMITE QUE SECRETARIA ACADEMICA
053400*    QUIERE REVISAR A MANO; NO ES UNA VENTANA, ES UN VALOR
053500*    EXACTO DE NOTA TOTAL POR CADA CORTE).
053600 3400-SELECT-TOLERANCIA-I.
053700
053800     OPEN INPUT ALUMNOS.
053900     SET WS-NO-FIN-ORDEN TO TRUE.
054000
054100     PERFORM 3101-LEER-I THRU 3101-LEER-F.
054200     PERFORM 3401-PROCESAR-I THRU 3401-PROCESAR-F
054300                             UNTIL WS-FIN-ORDEN.
054400
054500     CLOSE ALUMNOS.
054600
054700 3400-SELECT-TOLERANCIA-F. EXIT.
054800
054900
055000 3401-PROCESAR-I.
055100
055200     IF WS-COPIA-TOTAL + WS-COM-PARM-1 IS EQUAL 85
055300        OR WS-COPIA-TOTAL + WS-COM-PARM-1 IS EQUAL 75
055400        OR WS-COPIA-TOTAL + WS-COM-PARM-1 IS EQUAL 65
055500        OR WS-COPIA-TOTAL + WS-COM-PARM-1 IS EQUAL 50
055600        THEN
055700        PERFORM 9100-IMPRIMIR-DETALLE-I
055800           THRU 9100-IMPRIMIR-DETALLE-F
055900     END-IF.
056000
056100     PERFORM 3101-LEER-I THRU 3101-LEER-F.
056200
056300 3401-PROCESAR-F. EXIT.
056400
056500
056600*-------------------------------------------------------------
056700 9999-FINAL-I.
056800
056900     DISPLAY 'COMANDO LEIDO       : ' WS-COM-CODIGO.
057000     DISPLAY 'TOTAL LEIDOS        : ' WS-LEIDOS-CANT.
057100     DISPLAY 'TOTAL SELECCIONADOS : ' WS-SELECC-CANT.
057200
057300     IF WS-LISTADO-FUE-ABIERTO THEN
057400        CLOSE LISTADO
057500     END-IF.
057600
057700 9999-FINAL-F. EXIT.
